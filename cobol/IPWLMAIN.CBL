000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    IPWLMAIN.
000900 AUTHOR.        R J TANNER.
001000 DATE-WRITTEN.  AUGUST 2021.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       MAINTAIN THE WATCHLIST OF SUSPICIOUS CIDR
001500*               ADDRESS RANGES FOR THE SECURITY EVENT SCREEN.
001600*               ADD, LIST, AND DELETE REQUESTS ARE READ FROM
001700*               A CONTROL-CARD FILE, ONE REQUEST PER RECORD.
001800
001900* CHANGE HISTORY ------------------------------------------------
002000* 08/03/2021 RJT ORIGINAL PROGRAM.  REQ IPW-0001.
002100* 11/17/2022 RJT NORMALIZE STORED CIDR TEXT TO A FIXED-WIDTH      *
002200*                ZERO-PADDED FORM SO DUPLICATE CHECKING DOES     *
002300*                NOT DEPEND ON HOW THE CALLER TYPED THE RANGE.   *
002400*                REQ IPW-0114.                                   *
002500* 05/22/2024 RJT RAISED WATCHLIST TABLE SIZE, SEE IPWLTBL.        *
002600*                REQ IPW-0198.                                   *
002700* 03/02/2025 RJT DELETE NOW REPORTS "IP RANGE NOT FOUND" AS A    *
002800*                REJECTED REQUEST RATHER THAN A JOB ABEND, SO    *
002900*                A BAD CARD DOES NOT STOP THE REST OF THE DECK.  *
003000*                REQ IPW-0233.                                   *
003100* END OF HISTORY ------------------------------------------------
003200
003300/*****************************************************************
003400*                                                                *
003500*    ENVIRONMENT DIVISION                                        *
003600*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000******************************************************************
004100*    CONFIGURATION SECTION                                       *
004200******************************************************************
004300 CONFIGURATION SECTION.
004400
004500 SOURCE-COMPUTER. IBM-2086-A04-140.
004600 OBJECT-COMPUTER. IBM-2086-A04-140.
004700
004800 SPECIAL-NAMES.
004900     SYSLST IS PRINTER,
005000     UPSI-7 ON STATUS IS WITH-UPDATES.
005100
005200******************************************************************
005300*    INPUT-OUTPUT SECTION                                        *
005400******************************************************************
005500 INPUT-OUTPUT SECTION.
005600
005700 FILE-CONTROL.
005800
005900     SELECT IPRANGES
006000         ASSIGN TO IPRANGES
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FILE1-STAT.
006300
006400     SELECT IPRNGCTL
006500         ASSIGN TO IPRNGCTL
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FILE2-STAT.
006800
006900/*****************************************************************
007000*                                                                *
007100*    DATA DIVISION                                               *
007200*                                                                *
007300******************************************************************
007400 DATA DIVISION.
007500
007600******************************************************************
007700*    FILE SECTION                                                *
007800******************************************************************
007900 FILE SECTION.
008000
008100 FD  IPRANGES.
008200 COPY IPRNGREC.
008300
008400 FD  IPRNGCTL.
008500 01  IPRNGCTL-RECORD.
008600     03  IPC-FUNCTION-CODE         PIC  X(01).
008700         88  IPC-FUNC-ADD                        VALUE 'A'.
008800         88  IPC-FUNC-LIST                       VALUE 'L'.
008900         88  IPC-FUNC-DELETE                     VALUE 'D'.
009000     03  FILLER                    PIC  X(01).
009100     03  IPC-CIDR-TEXT             PIC  X(18).
009200     03  FILLER                    PIC  X(40).
009300*    ALTERNATE 80-BYTE VIEW OF THE CARD, USED WHEN A BAD
009400*    FUNCTION CODE IS TRACED BACK TO THE PRINTER WHOLE.
009500 01  IPRNGCTL-CARD-IMAGE  REDEFINES  IPRNGCTL-RECORD
009600                              PIC  X(60).
009700
009800******************************************************************
009900*    WORKING-STORAGE SECTION                                     *
010000******************************************************************
010100 WORKING-STORAGE SECTION.
010200
010300 01  WS-FIELDS.
010400   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
010500   03  THIS-PGM                  PIC  X(08)   VALUE 'IPWLMAIN'.
010600
010700   03  FILE1-STAT                PIC  X(02)   VALUE SPACES.
010800   03  FILE2-STAT                PIC  X(02)   VALUE SPACES.
010900
011000   03  WLT-NDX                   PIC S9(04)   BINARY.
011100   03  IPWL-SWITCHES.
011200     05  WATCHLIST-EOF-SW        PIC  X(01)   VALUE 'N'.
011300       88  WATCHLIST-EOF                       VALUE 'Y'.
011400     05  CTL-EOF-SW              PIC  X(01)   VALUE 'N'.
011500       88  CTL-EOF                             VALUE 'Y'.
011600     05  FATAL-ERROR-SW          PIC  X(01)   VALUE 'N'.
011700       88  FATAL-ERROR                         VALUE 'Y'.
011800     05  DUPLICATE-SW            PIC  X(01)   VALUE 'N'.
011900       88  DUPLICATE-FOUND                     VALUE 'Y'.
012000     05  MATCH-SW                PIC  X(01)   VALUE 'N'.
012100       88  MATCH-FOUND                         VALUE 'Y'.
012200
012300   03  REQUEST-COUNT             PIC  9(07)   VALUE ZEROES.
012400   03  ADD-COUNT                 PIC  9(07)   VALUE ZEROES.
012500   03  LIST-COUNT                PIC  9(07)   VALUE ZEROES.
012600   03  DELETE-COUNT              PIC  9(07)   VALUE ZEROES.
012700   03  REJECT-COUNT              PIC  9(07)   VALUE ZEROES.
012800   03  VAR-EDIT                  PIC  Z(6)9.
012900
013000* -- CIDR PARSE/VALIDATE WORK AREA -------------------------------
013100 01  WS-CIDR-PARSE-WORK.
013200   03  WORK-CIDR-INPUT           PIC  X(18).
013300   03  WCE-DOT-COUNT             PIC S9(04)   BINARY.
013400   03  WCE-SLASH-COUNT           PIC S9(04)   BINARY.
013500   03  WS-TOK1                   PIC  X(03).
013600   03  WS-TOK2                   PIC  X(03).
013700   03  WS-TOK3                   PIC  X(03).
013800   03  WS-TOK4RAW                PIC  X(06).
013900   03  WS-TOK4                   PIC  X(03).
014000   03  WS-PFX-TEXT               PIC  X(02).
014100
014200 01  WS-EDIT-3DIGIT-AREA.
014300   03  WS-EDIT-3-TEXT            PIC  X(03).
014400   03  WS-EDIT-3-NUM3            PIC  9(03).
014500   03  WS-EDIT-3-NUM2            PIC  9(02).
014600   03  WS-EDIT-3-NUM1            PIC  9(01).
014700   03  WS-EDIT-VALUE             PIC S9(04)   BINARY.
014800   03  WS-EDIT-SW                PIC  X(01).
014900     88  EDIT-VALID                            VALUE 'Y'.
015000     88  EDIT-INVALID                          VALUE 'N'.
015100
015200 01  WS-EDIT-2DIGIT-AREA.
015300   03  WS-EDIT-2-TEXT            PIC  X(02).
015400   03  WS-EDIT-2-NUM2            PIC  9(02).
015500   03  WS-EDIT-2-NUM1            PIC  9(01).
015600
015700 01  WCE-RESULT-AREA.
015800   03  WCE-OCT1                  PIC  9(03).
015900   03  WCE-OCT2                  PIC  9(03).
016000   03  WCE-OCT3                  PIC  9(03).
016100   03  WCE-OCT4                  PIC  9(03).
016200   03  WCE-PFX                   PIC  9(02).
016300   03  WCE-BASE-ADDR             PIC  9(10)   BINARY.
016400   03  WCE-NORM-TEXT             PIC  X(18).
016500   03  WCE-VALID-SW              PIC  X(01).
016600     88  CIDR-IS-VALID                          VALUE 'Y'.
016700     88  CIDR-IS-INVALID                        VALUE 'N'.
016800
016900* ALTERNATE 4-BYTE VIEW OF THE COMPUTED BASE ADDRESS, USED WHEN
017000* TRACING A REJECTED RANGE ON THE PRINTER -- SAME BYTE-LEVEL
017100* BREAKOUT TECHNIQUE VSECUSER USES FOR ITS OFFSET ARITHMETIC.
017200 01  WCE-ADDR-DOUBLE             PIC S9(18)   BINARY.
017300 01  WCE-ADDR-BYTES  REDEFINES  WCE-ADDR-DOUBLE.
017400   03  FILLER                    PIC  X(04).
017500   03  WCE-ADDR-FULLWORD         PIC S9(09)   BINARY.
017600   03  WCE-ADDR-QUADS  REDEFINES WCE-ADDR-FULLWORD.
017700     05  WCE-ADDR-HIBYTE         PIC  X(01).
017800     05  WCE-ADDR-REST           PIC  X(03).
017900
018000 COPY IPWLTBL.
018100
018200 COPY RTCMAN.
018300
018400/*****************************************************************
018500*                                                                *
018600*    PROCEDURE DIVISION                                          *
018700*                                                                *
018800******************************************************************
018900 PROCEDURE DIVISION.
019000
019100******************************************************************
019200*    MAINLINE ROUTINE                                            *
019300******************************************************************
019400 A00-MAINLINE-ROUTINE.
019500
019600     PERFORM B10-INITIALIZATION THRU B15-EXIT.
019700
019800     PERFORM T00-PROCESS-REQUEST THRU T99-EXIT-PROCESS
019900       UNTIL CTL-EOF OR FATAL-ERROR.
020000
020100     PERFORM B20-TERMINATION THRU B25-EXIT.
020200
020300     DISPLAY ' '                UPON PRINTER.
020400     MOVE REQUEST-COUNT          TO VAR-EDIT.
020500     DISPLAY 'Requests read ............ ' VAR-EDIT
020600                               UPON PRINTER.
020700     MOVE ADD-COUNT              TO VAR-EDIT.
020800     DISPLAY 'Ranges added ............. ' VAR-EDIT
020900                               UPON PRINTER.
021000     MOVE LIST-COUNT             TO VAR-EDIT.
021100     DISPLAY 'List requests ............ ' VAR-EDIT
021200                               UPON PRINTER.
021300     MOVE DELETE-COUNT           TO VAR-EDIT.
021400     DISPLAY 'Ranges deleted ........... ' VAR-EDIT
021500                               UPON PRINTER.
021600     MOVE REJECT-COUNT           TO VAR-EDIT.
021700     DISPLAY 'Requests rejected ........ ' VAR-EDIT
021800                               UPON PRINTER.
021900
022000     GOBACK.
022100
022200/*****************************************************************
022300*    PROGRAM INITIALIZATION ROUTINE                              *
022400******************************************************************
022500 B10-INITIALIZATION.
022600
022700     COPY BATCHINI.
022800
022900     OPEN INPUT IPRANGES.
023000     IF  FILE1-STAT NOT = '00'
023100         DISPLAY THIS-PGM ': IPRANGES OPEN FAILED, STAT='
023200                             FILE1-STAT      UPON PRINTER
023300         SET  FATAL-ERROR      TO TRUE
023400     END-IF.
023500
023600     IF  NOT FATAL-ERROR
023700         PERFORM B30-LOAD-WATCHLIST-ENTRY THRU B35-EXIT
023800           UNTIL WATCHLIST-EOF
023900         CLOSE IPRANGES
024000     END-IF.
024100
024200     IF  NOT FATAL-ERROR
024300         OPEN INPUT IPRNGCTL
024400         IF  FILE2-STAT NOT = '00'
024500             DISPLAY THIS-PGM ': IPRNGCTL OPEN FAILED, STAT='
024600                                 FILE2-STAT  UPON PRINTER
024700             SET  FATAL-ERROR  TO TRUE
024800         END-IF
024900     END-IF.
025000
025100 B15-EXIT.
025200     EXIT.
025300
025400*    LOAD ONE WATCHLIST RECORD INTO THE WORKING TABLE
025500 B30-LOAD-WATCHLIST-ENTRY.
025600     READ IPRANGES
025700       AT END
025800         SET  WATCHLIST-EOF     TO TRUE
025900       NOT AT END
026000         MOVE IRR-CIDR-TEXT     TO WORK-CIDR-INPUT
026100         PERFORM V10-VALIDATE-CIDR THRU V15-EXIT
026200         IF  CIDR-IS-VALID
026300             ADD  1              TO WLT-ENTRY-COUNT
026400             MOVE WCE-NORM-TEXT  TO WLT-CIDR-TEXT(WLT-ENTRY-COUNT)
026500             MOVE WCE-BASE-ADDR  TO WLT-BASE-ADDR(WLT-ENTRY-COUNT)
026600             MOVE WCE-PFX        TO WLT-PREFIX-LEN(WLT-ENTRY-COUNT)
026700         ELSE
026800             DISPLAY THIS-PGM ': IGNORING BAD WATCHLIST RECORD: '
026900                                 WORK-CIDR-INPUT
027000                               UPON PRINTER
027100         END-IF
027200     END-READ.
027300 B35-EXIT.
027400     EXIT.
027500
027600/*****************************************************************
027700*    PROGRAM TERMINATION ROUTINE                                 *
027800******************************************************************
027900 B20-TERMINATION.
028000
028100     IF  NOT FATAL-ERROR
028200         CLOSE IPRNGCTL
028300         OPEN OUTPUT IPRANGES
028400         IF  FILE1-STAT NOT = '00'
028500             DISPLAY THIS-PGM ': IPRANGES REWRITE OPEN FAILED, '
028600                               'STAT=' FILE1-STAT
028700                               UPON PRINTER
028800             SET  FATAL-ERROR  TO TRUE
028900         ELSE
029000             PERFORM B60-WRITE-WATCHLIST-ENTRY THRU B65-EXIT
029100               VARYING WLT-NDX FROM 1 BY 1
029200                 UNTIL WLT-NDX > WLT-ENTRY-COUNT
029300             CLOSE IPRANGES
029400         END-IF
029500     END-IF.
029600
029700     IF  FATAL-ERROR
029800         MOVE 16                 TO RTC-CODE
029900     ELSE
030000       IF REJECT-COUNT > ZEROES
030100         MOVE 4                  TO RTC-CODE
030200       ELSE
030300         MOVE 0                  TO RTC-CODE
030400       END-IF
030500     END-IF.
030600
030700     COPY BATCHRTN.
030800
030900 B25-EXIT.
031000     EXIT.
031100
031200 B60-WRITE-WATCHLIST-ENTRY.
031300     MOVE SPACES                 TO IP-RANGE-RECORD.
031400     MOVE WLT-CIDR-TEXT(WLT-NDX) TO IRR-CIDR-TEXT.
031500     WRITE IP-RANGE-RECORD.
031600 B65-EXIT.
031700     EXIT.
031800
031900/*****************************************************************
032000*    REQUEST DISPATCH                                            *
032100******************************************************************
032200 T00-PROCESS-REQUEST.
032300
032400     READ IPRNGCTL
032500       AT END
032600         SET  CTL-EOF           TO TRUE
032700       NOT AT END
032800         ADD  1                  TO REQUEST-COUNT
032900         EVALUATE TRUE
033000           WHEN IPC-FUNC-ADD
033100             PERFORM T10-ADD-RANGE    THRU T15-EXIT
033200           WHEN IPC-FUNC-LIST
033300             PERFORM T20-LIST-RANGES  THRU T25-EXIT
033400           WHEN IPC-FUNC-DELETE
033500             PERFORM T30-DELETE-RANGE THRU T35-EXIT
033600           WHEN OTHER
033700             ADD  1                  TO REJECT-COUNT
033800             DISPLAY THIS-PGM ': UNKNOWN FUNCTION CODE: '
033900                                 IPC-FUNCTION-CODE
034000                               UPON PRINTER
034100         END-EVALUATE
034200     END-READ.
034300 T99-EXIT-PROCESS.
034400     EXIT.
034500
034600*    ADD: FORMAT-VALIDATE, UNIQUENESS-CHECK, APPEND
034700 T10-ADD-RANGE.
034800     MOVE IPC-CIDR-TEXT          TO WORK-CIDR-INPUT.
034900     PERFORM V10-VALIDATE-CIDR THRU V15-EXIT.
035000     IF  CIDR-IS-INVALID
035100         ADD  1                  TO REJECT-COUNT
035200         DISPLAY THIS-PGM ': FORMAT ERROR: ' WORK-CIDR-INPUT
035300                               UPON PRINTER
035400         GO TO T15-EXIT
035500     END-IF.
035600
035700     MOVE 'N'                    TO DUPLICATE-SW.
035800     PERFORM V20-SCAN-FOR-DUPLICATE THRU V25-EXIT
035900       VARYING WLT-NDX FROM 1 BY 1
036000         UNTIL WLT-NDX > WLT-ENTRY-COUNT OR DUPLICATE-FOUND.
036100     IF  DUPLICATE-FOUND
036200         ADD  1                  TO REJECT-COUNT
036300         DISPLAY THIS-PGM ': ALREADY EXISTS: ' WCE-NORM-TEXT
036400                               UPON PRINTER
036500         GO TO T15-EXIT
036600     END-IF.
036700
036800     ADD  1                      TO WLT-ENTRY-COUNT.
036900     MOVE WCE-NORM-TEXT          TO WLT-CIDR-TEXT(WLT-ENTRY-COUNT).
037000     MOVE WCE-BASE-ADDR          TO WLT-BASE-ADDR(WLT-ENTRY-COUNT).
037100     MOVE WCE-PFX                TO WLT-PREFIX-LEN(WLT-ENTRY-COUNT).
037200     ADD  1                      TO ADD-COUNT.
037300     DISPLAY THIS-PGM ': ADDED: ' WCE-NORM-TEXT
037400                               UPON PRINTER.
037500 T15-EXIT.
037600     EXIT.
037700
037800 V20-SCAN-FOR-DUPLICATE.
037900     IF  WLT-CIDR-TEXT(WLT-NDX) = WCE-NORM-TEXT
038000         SET  DUPLICATE-FOUND    TO TRUE
038100     END-IF.
038200 V25-EXIT.
038300     EXIT.
038400
038500*    LIST: DUMP THE LOADED TABLE IN NORMALIZED FORM
038600 T20-LIST-RANGES.
038700     PERFORM V30-LIST-ONE-ENTRY THRU V35-EXIT
038800       VARYING WLT-NDX FROM 1 BY 1
038900         UNTIL WLT-NDX > WLT-ENTRY-COUNT.
039000     ADD  1                      TO LIST-COUNT.
039100 T25-EXIT.
039200     EXIT.
039300
039400 V30-LIST-ONE-ENTRY.
039500     DISPLAY WLT-CIDR-TEXT(WLT-NDX)
039600                               UPON PRINTER.
039700 V35-EXIT.
039800     EXIT.
039900
040000*    DELETE: FIND EXACT MATCH, COMPACT TABLE, OR REPORT NOT FOUND
040100 T30-DELETE-RANGE.
040200     MOVE IPC-CIDR-TEXT          TO WORK-CIDR-INPUT.
040300     PERFORM V10-VALIDATE-CIDR THRU V15-EXIT.
040400     IF  CIDR-IS-INVALID
040500         ADD  1                  TO REJECT-COUNT
040600         DISPLAY THIS-PGM ': FORMAT ERROR: ' WORK-CIDR-INPUT
040700                               UPON PRINTER
040800         GO TO T35-EXIT
040900     END-IF.
041000
041100     MOVE 'N'                    TO MATCH-SW.
041200     PERFORM V40-SCAN-FOR-MATCH THRU V45-EXIT
041300       VARYING WLT-NDX FROM 1 BY 1
041400         UNTIL WLT-NDX > WLT-ENTRY-COUNT OR MATCH-FOUND.
041500     IF  NOT MATCH-FOUND
041600         ADD  1                  TO REJECT-COUNT
041700         DISPLAY THIS-PGM ': IP RANGE NOT FOUND: ' WCE-NORM-TEXT
041800                               UPON PRINTER
041900         GO TO T35-EXIT
042000     END-IF.
042100
042200     PERFORM V50-COMPACT-TABLE THRU V55-EXIT
042300       VARYING WLT-NDX FROM WLT-NDX BY 1
042400         UNTIL WLT-NDX >= WLT-ENTRY-COUNT.
042500     SUBTRACT 1                  FROM WLT-ENTRY-COUNT.
042600     ADD  1                      TO DELETE-COUNT.
042700     DISPLAY THIS-PGM ': DELETED: ' WCE-NORM-TEXT
042800                               UPON PRINTER.
042900 T35-EXIT.
043000     EXIT.
043100
043200 V40-SCAN-FOR-MATCH.
043300     IF  WLT-CIDR-TEXT(WLT-NDX) = WCE-NORM-TEXT
043400         SET  MATCH-FOUND        TO TRUE
043500     END-IF.
043600 V45-EXIT.
043700     EXIT.
043800
043900 V50-COMPACT-TABLE.
044000     MOVE WLT-CIDR-TEXT(WLT-NDX + 1)  TO WLT-CIDR-TEXT(WLT-NDX).
044100     MOVE WLT-BASE-ADDR(WLT-NDX + 1)  TO WLT-BASE-ADDR(WLT-NDX).
044200     MOVE WLT-PREFIX-LEN(WLT-NDX + 1) TO WLT-PREFIX-LEN(WLT-NDX).
044300 V55-EXIT.
044400     EXIT.
044500
044600/*****************************************************************
044700*    CIDR FORMAT VALIDATION / NORMALIZATION                      *
044800******************************************************************
044900 V10-VALIDATE-CIDR.
045000     SET  CIDR-IS-VALID          TO TRUE.
045100     MOVE ZEROES                 TO WCE-DOT-COUNT WCE-SLASH-COUNT.
045200     INSPECT WORK-CIDR-INPUT TALLYING WCE-DOT-COUNT
045300                                 FOR ALL '.'.
045400     INSPECT WORK-CIDR-INPUT TALLYING WCE-SLASH-COUNT
045500                                 FOR ALL '/'.
045600     IF  WCE-DOT-COUNT NOT = 3 OR WCE-SLASH-COUNT > 1
045700         SET  CIDR-IS-INVALID    TO TRUE
045800         GO TO V15-EXIT
045900     END-IF.
046000
046100     MOVE SPACES TO WS-TOK1 WS-TOK2 WS-TOK3 WS-TOK4RAW.
046200     UNSTRING WORK-CIDR-INPUT DELIMITED BY '.'
046300              INTO WS-TOK1 WS-TOK2 WS-TOK3 WS-TOK4RAW.
046400
046500     IF  WCE-SLASH-COUNT = 1
046600         MOVE SPACES             TO WS-TOK4 WS-PFX-TEXT
046700         UNSTRING WS-TOK4RAW DELIMITED BY '/'
046800                  INTO WS-TOK4 WS-PFX-TEXT
046900     ELSE
047000         MOVE WS-TOK4RAW(1:3)    TO WS-TOK4
047100         MOVE '32'               TO WS-PFX-TEXT
047200     END-IF.
047300
047400     MOVE WS-TOK1                TO WS-EDIT-3-TEXT.
047500     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
047600     IF  EDIT-INVALID OR WS-EDIT-VALUE > 255
047700         SET  CIDR-IS-INVALID    TO TRUE
047800         GO TO V15-EXIT
047900     END-IF.
048000     MOVE WS-EDIT-VALUE          TO WCE-OCT1.
048100
048200     MOVE WS-TOK2                TO WS-EDIT-3-TEXT.
048300     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
048400     IF  EDIT-INVALID OR WS-EDIT-VALUE > 255
048500         SET  CIDR-IS-INVALID    TO TRUE
048600         GO TO V15-EXIT
048700     END-IF.
048800     MOVE WS-EDIT-VALUE          TO WCE-OCT2.
048900
049000     MOVE WS-TOK3                TO WS-EDIT-3-TEXT.
049100     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
049200     IF  EDIT-INVALID OR WS-EDIT-VALUE > 255
049300         SET  CIDR-IS-INVALID    TO TRUE
049400         GO TO V15-EXIT
049500     END-IF.
049600     MOVE WS-EDIT-VALUE          TO WCE-OCT3.
049700
049800     MOVE WS-TOK4                TO WS-EDIT-3-TEXT.
049900     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
050000     IF  EDIT-INVALID OR WS-EDIT-VALUE > 255
050100         SET  CIDR-IS-INVALID    TO TRUE
050200         GO TO V15-EXIT
050300     END-IF.
050400     MOVE WS-EDIT-VALUE          TO WCE-OCT4.
050500
050600     MOVE WS-PFX-TEXT            TO WS-EDIT-2-TEXT.
050700     PERFORM V70-EDIT-2DIGIT THRU V75-EXIT.
050800     IF  EDIT-INVALID OR WS-EDIT-VALUE > 32
050900         SET  CIDR-IS-INVALID    TO TRUE
051000         GO TO V15-EXIT
051100     END-IF.
051200     MOVE WS-EDIT-VALUE          TO WCE-PFX.
051300
051400     COMPUTE WCE-BASE-ADDR = ((WCE-OCT1 * 256 + WCE-OCT2) * 256
051500                             + WCE-OCT3) * 256 + WCE-OCT4.
051600     MOVE WCE-BASE-ADDR          TO WCE-ADDR-DOUBLE.
051700
051800     MOVE SPACES                 TO WCE-NORM-TEXT.
051900     STRING WCE-OCT1  '.' WCE-OCT2 '.' WCE-OCT3 '.' WCE-OCT4
052000            '/'       WCE-PFX
052100         DELIMITED BY SIZE     INTO WCE-NORM-TEXT.
052200 V15-EXIT.
052300     EXIT.
052400
052500*    VALIDATE/CONVERT A ONE-TO-THREE DIGIT DECIMAL FIELD (0-255)
052600 V60-EDIT-3DIGIT.
052700     SET  EDIT-VALID             TO TRUE.
052800     MOVE ZEROES                 TO WS-EDIT-VALUE.
052900     IF  WS-EDIT-3-TEXT(3:1) NOT = SPACE
053000         IF  WS-EDIT-3-TEXT(1:1) NUMERIC
053100         AND WS-EDIT-3-TEXT(2:1) NUMERIC
053200         AND WS-EDIT-3-TEXT(3:1) NUMERIC
053300             MOVE WS-EDIT-3-TEXT(1:3) TO WS-EDIT-3-NUM3
053400             MOVE WS-EDIT-3-NUM3      TO WS-EDIT-VALUE
053500         ELSE
053600             SET  EDIT-INVALID   TO TRUE
053700         END-IF
053800     ELSE
053900       IF WS-EDIT-3-TEXT(2:1) NOT = SPACE
054000         IF  WS-EDIT-3-TEXT(1:1) NUMERIC
054100         AND WS-EDIT-3-TEXT(2:1) NUMERIC
054200             MOVE WS-EDIT-3-TEXT(1:2) TO WS-EDIT-3-NUM2
054300             MOVE WS-EDIT-3-NUM2      TO WS-EDIT-VALUE
054400         ELSE
054500             SET  EDIT-INVALID   TO TRUE
054600         END-IF
054700       ELSE
054800         IF WS-EDIT-3-TEXT(1:1) NOT = SPACE
054900           IF  WS-EDIT-3-TEXT(1:1) NUMERIC
055000               MOVE WS-EDIT-3-TEXT(1:1) TO WS-EDIT-3-NUM1
055100               MOVE WS-EDIT-3-NUM1      TO WS-EDIT-VALUE
055200           ELSE
055300               SET  EDIT-INVALID TO TRUE
055400           END-IF
055500         ELSE
055600           SET  EDIT-INVALID     TO TRUE
055700         END-IF
055800       END-IF
055900     END-IF.
056000 V65-EXIT.
056100     EXIT.
056200
056300*    VALIDATE/CONVERT A ONE-TO-TWO DIGIT DECIMAL FIELD (0-32)
056400 V70-EDIT-2DIGIT.
056500     SET  EDIT-VALID             TO TRUE.
056600     MOVE ZEROES                 TO WS-EDIT-VALUE.
056700     IF  WS-EDIT-2-TEXT(2:1) NOT = SPACE
056800         IF  WS-EDIT-2-TEXT(1:1) NUMERIC
056900         AND WS-EDIT-2-TEXT(2:1) NUMERIC
057000             MOVE WS-EDIT-2-TEXT(1:2) TO WS-EDIT-2-NUM2
057100             MOVE WS-EDIT-2-NUM2      TO WS-EDIT-VALUE
057200         ELSE
057300             SET  EDIT-INVALID   TO TRUE
057400         END-IF
057500     ELSE
057600       IF WS-EDIT-2-TEXT(1:1) NOT = SPACE
057700         IF  WS-EDIT-2-TEXT(1:1) NUMERIC
057800             MOVE WS-EDIT-2-TEXT(1:1) TO WS-EDIT-2-NUM1
057900             MOVE WS-EDIT-2-NUM1      TO WS-EDIT-VALUE
058000         ELSE
058100             SET  EDIT-INVALID   TO TRUE
058200         END-IF
058300       ELSE
058400         SET  EDIT-INVALID       TO TRUE
058500       END-IF
058600     END-IF.
058700 V75-EXIT.
058800     EXIT.
