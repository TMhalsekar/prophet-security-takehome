000100******************************************************************
000200*                                                                *
000300*    IPRNGREC   -  IP WATCHLIST RANGE RECORD                     *
000400*                                                                *
000500******************************************************************
000600* FILE=IPRANGES.  ONE ENTRY PER WATCHLISTED CIDR BLOCK.  TEXT     *
000700* FORM ONLY IS STORED; BASE ADDRESS / PREFIX LENGTH ARE DERIVED   *
000800* AT LOAD TIME INTO THE IPWLTBL WORKING-STORAGE TABLE.            *
000900*------------------------------------------------------------------
001000* 08/03/2021 DLC ORIGINAL COPYBOOK.  REQ IPW-0001.
001100* 11/17/2022 RJT ADDED IRR-FILLER PAD TO MATCH SHOP 20-BYTE       *
001200*                MINIMUM RECORD STANDARD.  REQ IPW-0114.          *
001300******************************************************************
001400 01  IP-RANGE-RECORD.
001500     03  IRR-CIDR-TEXT             PIC  X(18).
001600     03  IRR-CIDR-BREAKOUT         REDEFINES IRR-CIDR-TEXT.
001700         05  IRR-OCTET-1           PIC  X(03).
001800         05  IRR-DOT-1             PIC  X(01).
001900         05  IRR-OCTET-2           PIC  X(03).
002000         05  IRR-DOT-2             PIC  X(01).
002100         05  IRR-OCTET-3           PIC  X(03).
002200         05  IRR-DOT-3             PIC  X(01).
002300         05  IRR-OCTET-4           PIC  X(03).
002400         05  IRR-SLASH-PFX         PIC  X(03).
002500     03  FILLER                    PIC  X(02).
