000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    IPEVSCRN.
000900 AUTHOR.        D L CLARK.
001000 DATE-WRITTEN.  AUGUST 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       DRIVING READ OF THE RAW SECURITY EVENT FEED.
001500*               EACH EVENT IS SCREENED AGAINST THE CIDR
001600*               WATCHLIST AND THE PRIOR-RUN FLAGGED-USER AND
001700*               FLAGGED-IP SETS, CLASSIFIED SUSPICIOUS OR NOT,
001800*               AND THE FLAGGED SETS ARE UPDATED IN PLACE SO A
001900*               USER OR ADDRESS ONCE FLAGGED STAYS FLAGGED.
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 08/03/1991 DLC ORIGINAL PROGRAM.  REQ IPW-0001.
002300* 04/14/1994 DLC ADDED FLAGGED-IP SET, PREVIOUSLY ONLY THE        *
002400*                USERID WAS CARRIED FORWARD BETWEEN RUNS.         *
002500*                REQ IPW-0037.                                    *
002600* 09/09/1998 DLC Y2K REVIEW - EVI-TIMESTAMP IS A FULL 4-DIGIT     *
002700*                YEAR ALREADY, NO CENTURY WINDOWING NEEDED IN     *
002800*                THIS PROGRAM.  REQ IPW-0071.                     *
002900* 06/30/2003 RJT ADDED EVO-SEQ-ID SO THE EXTRACT REPORT CAN       *
003000*                SHOW A STABLE ORDINAL WHEN TIMESTAMPS TIE.       *
003100*                REQ IPW-0122.                                    *
003200* 05/22/2024 RJT RAISED FLAGGED-SET TABLE SIZES TO MATCH THE      *
003300*                WATCHLIST TABLE INCREASE.  REQ IPW-0198.         *
003400* END OF HISTORY ------------------------------------------------
003500
003600/*****************************************************************
003700*                                                                *
003800*    ENVIRONMENT DIVISION                                        *
003900*                                                                *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400
004500 SOURCE-COMPUTER. IBM-2086-A04-140.
004600 OBJECT-COMPUTER. IBM-2086-A04-140.
004700
004800 SPECIAL-NAMES.
004900     SYSLST IS PRINTER,
005000     UPSI-7 ON STATUS IS WITH-UPDATES.
005100
005200 INPUT-OUTPUT SECTION.
005300
005400 FILE-CONTROL.
005500
005600     SELECT IPRANGES
005700         ASSIGN TO IPRANGES
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FILE1-STAT.
006000
006100     SELECT FLAGGED-USERS
006200         ASSIGN TO FLAGUSRS
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FILE2-STAT.
006500
006600     SELECT FLAGGED-IPS
006700         ASSIGN TO FLAGIPS
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FILE3-STAT.
007000
007100     SELECT EVENTS-IN
007200         ASSIGN TO EVENTIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FILE4-STAT.
007500
007600     SELECT EVENTS-OUT
007700         ASSIGN TO EVENTOUT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FILE5-STAT.
008000
008100     SELECT RESULTS
008200         ASSIGN TO RESULTS
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FILE6-STAT.
008500
008600/*****************************************************************
008700*                                                                *
008800*    DATA DIVISION                                               *
008900*                                                                *
009000******************************************************************
009100 DATA DIVISION.
009200
009300 FILE SECTION.
009400
009500 FD  IPRANGES.
009600 COPY IPRNGREC.
009700
009800 FD  FLAGGED-USERS.
009900 COPY FLAGUSR.
010000
010100 FD  FLAGGED-IPS.
010200 COPY FLAGIP.
010300
010400 FD  EVENTS-IN.
010500 COPY EVNTIN.
010600*    RAW CARD-IMAGE VIEW OF THE INCOMING EVENT, USED ONLY WHEN
010700*    A REJECTED EVENT IS ECHOED BACK TO THE PRINTER WHOLE.
010800 01  EVI-CARD-IMAGE  REDEFINES  EVENT-INPUT-RECORD
010900                              PIC  X(94).
011000
011100 FD  EVENTS-OUT.
011200 COPY EVNTOUT.
011300
011400 FD  RESULTS.
011500 COPY SCRRSLT.
011600
011700******************************************************************
011800*    WORKING-STORAGE SECTION                                     *
011900******************************************************************
012000 WORKING-STORAGE SECTION.
012100
012200 01  WS-FIELDS.
012300   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
012400   03  THIS-PGM                  PIC  X(08)   VALUE 'IPEVSCRN'.
012500
012600   03  FILE1-STAT                PIC  X(02)   VALUE SPACES.
012700   03  FILE2-STAT                PIC  X(02)   VALUE SPACES.
012800   03  FILE3-STAT                PIC  X(02)   VALUE SPACES.
012900   03  FILE4-STAT                PIC  X(02)   VALUE SPACES.
013000   03  FILE5-STAT                PIC  X(02)   VALUE SPACES.
013100   03  FILE6-STAT                PIC  X(02)   VALUE SPACES.
013200
013300   03  IEV-SWITCHES.
013400     05  WATCHLIST-EOF-SW        PIC  X(01)   VALUE 'N'.
013500       88  WATCHLIST-EOF                       VALUE 'Y'.
013600     05  FLAGUSR-EOF-SW          PIC  X(01)   VALUE 'N'.
013700       88  FLAGUSR-EOF                         VALUE 'Y'.
013800     05  FLAGIP-EOF-SW           PIC  X(01)   VALUE 'N'.
013900       88  FLAGIP-EOF                          VALUE 'Y'.
014000     05  EVENTS-EOF-SW           PIC  X(01)   VALUE 'N'.
014100       88  EVENTS-EOF                          VALUE 'Y'.
014200     05  FATAL-ERROR-SW          PIC  X(01)   VALUE 'N'.
014300       88  FATAL-ERROR                         VALUE 'Y'.
014400     05  RANGE-MATCH-SW          PIC  X(01)   VALUE 'N'.
014500       88  RANGE-MATCH-FOUND                   VALUE 'Y'.
014600     05  USER-FLAG-SW            PIC  X(01)   VALUE 'N'.
014700       88  USER-IS-FLAGGED                     VALUE 'Y'.
014800     05  IP-FLAG-SW              PIC  X(01)   VALUE 'N'.
014900       88  IP-IS-FLAGGED                       VALUE 'Y'.
015000     05  EVENT-SUSPICIOUS-SW     PIC  X(01)   VALUE 'N'.
015100       88  EVENT-IS-SUSPICIOUS                 VALUE 'Y'.
015200
015300   03  WS-EVENTS-READ            PIC  9(07)   VALUE ZEROES.
015400   03  WS-EVENTS-SUSPICIOUS      PIC  9(07)   VALUE ZEROES.
015500   03  WS-SEQ-ID                 PIC  9(07)   VALUE ZEROES.
015600   03  VAR-EDIT                  PIC  Z(6)9.
015700
015800* -- WATCHLIST RANGE TEST WORK AREA ------------------------------
015900 01  WS-ADDR-WORK.
016000   03  WS-ADDR-VALUE             PIC  9(10)   BINARY.
016100   03  WCE-DIVISOR               PIC  9(10)   BINARY.
016200   03  WS-A-SHIFT                PIC  9(10)   BINARY.
016300   03  WS-B-SHIFT                PIC  9(10)   BINARY.
016400   03  WCE-OCT1                  PIC  9(03).
016500   03  WCE-OCT2                  PIC  9(03).
016600   03  WCE-OCT3                  PIC  9(03).
016700   03  WCE-OCT4                  PIC  9(03).
016800
016900* ALTERNATE 4-BYTE VIEW OF THE SOURCE ADDRESS, USED WHEN A
017000* SUSPECT EVENT IS TRACED ON THE PRINTER -- SAME BYTE-LEVEL
017100* BREAKOUT TECHNIQUE VSECUSER USES FOR ITS OFFSET ARITHMETIC.
017200 01  WS-ADDR-DOUBLE              PIC S9(18)   BINARY.
017300 01  WS-ADDR-BYTES  REDEFINES  WS-ADDR-DOUBLE.
017400   03  FILLER                    PIC  X(04).
017500   03  WS-ADDR-FULLWORD          PIC S9(09)   BINARY.
017600   03  WS-ADDR-QUADS  REDEFINES WS-ADDR-FULLWORD.
017700     05  WS-ADDR-HIBYTE          PIC  X(01).
017800     05  WS-ADDR-REST            PIC  X(03).
017900
018000* -- CIDR PARSE/VALIDATE WORK AREA (LOAD-TIME USE ONLY) ----------
018100 01  WS-CIDR-PARSE-WORK.
018200   03  WORK-CIDR-INPUT           PIC  X(18).
018300   03  WCE-DOT-COUNT             PIC S9(04)   BINARY.
018400   03  WCE-SLASH-COUNT           PIC S9(04)   BINARY.
018500   03  WS-TOK1                   PIC  X(03).
018600   03  WS-TOK2                   PIC  X(03).
018700   03  WS-TOK3                   PIC  X(03).
018800   03  WS-TOK4RAW                PIC  X(06).
018900   03  WS-TOK4                   PIC  X(03).
019000   03  WS-PFX-TEXT               PIC  X(02).
019100
019200 01  WS-EDIT-3DIGIT-AREA.
019300   03  WS-EDIT-3-TEXT            PIC  X(03).
019400   03  WS-EDIT-3-NUM3            PIC  9(03).
019500   03  WS-EDIT-3-NUM2            PIC  9(02).
019600   03  WS-EDIT-3-NUM1            PIC  9(01).
019700   03  WS-EDIT-VALUE             PIC S9(04)   BINARY.
019800   03  WS-EDIT-SW                PIC  X(01).
019900     88  EDIT-VALID                            VALUE 'Y'.
020000     88  EDIT-INVALID                          VALUE 'N'.
020100
020200 01  WS-EDIT-2DIGIT-AREA.
020300   03  WS-EDIT-2-TEXT            PIC  X(02).
020400   03  WS-EDIT-2-NUM2            PIC  9(02).
020500   03  WS-EDIT-2-NUM1            PIC  9(01).
020600
020700 01  WCE-RESULT-AREA.
020800   03  WCE-PFX                   PIC  9(02).
020900   03  WCE-BASE-ADDR             PIC  9(10)   BINARY.
021000   03  WCE-NORM-TEXT             PIC  X(18).
021100   03  WCE-VALID-SW              PIC  X(01).
021200     88  CIDR-IS-VALID                          VALUE 'Y'.
021300     88  CIDR-IS-INVALID                        VALUE 'N'.
021400
021500 COPY IPWLTBL.
021600
021700* -- FLAGGED-USER / FLAGGED-IP WORKING TABLES ---------------------
021800 01  WS-FLAGGED-USER-TABLE.
021900     03  FUT-MAX-ENTRIES           PIC  9(04)   COMP-3
022000                                    VALUE 5000.
022100     03  FUT-ENTRY-COUNT           PIC S9(04)  BINARY
022200                                    VALUE ZEROES.
022300     03  FUT-ENTRY                             OCCURS 5000 TIMES
022400                                    INDEXED BY FUT-NDX.
022500         05  FUT-USERID            PIC  X(20).
022600
022700 01  WS-FLAGGED-IP-TABLE.
022800     03  FIT-MAX-ENTRIES           PIC  9(04)   COMP-3
022900                                    VALUE 5000.
023000     03  FIT-ENTRY-COUNT           PIC S9(04)  BINARY
023100                                    VALUE ZEROES.
023200     03  FIT-ENTRY                             OCCURS 5000 TIMES
023300                                    INDEXED BY FIT-NDX.
023400         05  FIT-ADDRESS           PIC  X(15).
023500
023600 COPY RTCMAN.
023700
023800/*****************************************************************
023900*                                                                *
024000*    PROCEDURE DIVISION                                          *
024100*                                                                *
024200******************************************************************
024300 PROCEDURE DIVISION.
024400
024500******************************************************************
024600*    MAINLINE ROUTINE                                            *
024700******************************************************************
024800 A00-MAINLINE-ROUTINE.
024900
025000     PERFORM B10-INITIALIZATION THRU B15-EXIT.
025100
025200     IF  NOT FATAL-ERROR
025300         PERFORM C00-PROCESS-EVENT THRU C99-EXIT-PROCESS
025400           UNTIL EVENTS-EOF OR FATAL-ERROR
025500     END-IF.
025600
025700     PERFORM B20-TERMINATION THRU B25-EXIT.
025800
025900     DISPLAY ' '                UPON PRINTER.
026000     MOVE WS-EVENTS-READ         TO VAR-EDIT.
026100     DISPLAY 'Events read ............... ' VAR-EDIT
026200                               UPON PRINTER.
026300     MOVE WS-EVENTS-SUSPICIOUS   TO VAR-EDIT.
026400     DISPLAY 'Events suspicious ......... ' VAR-EDIT
026500                               UPON PRINTER.
026600     MOVE FUT-ENTRY-COUNT        TO VAR-EDIT.
026700     DISPLAY 'Users flagged (total) ..... ' VAR-EDIT
026800                               UPON PRINTER.
026900     MOVE FIT-ENTRY-COUNT        TO VAR-EDIT.
027000     DISPLAY 'IPs flagged (total) ....... ' VAR-EDIT
027100                               UPON PRINTER.
027200
027300     GOBACK.
027400
027500/*****************************************************************
027600*    PROGRAM INITIALIZATION ROUTINE                              *
027700******************************************************************
027800 B10-INITIALIZATION.
027900
028000     COPY BATCHINI.
028100
028200     OPEN INPUT IPRANGES.
028300     IF  FILE1-STAT NOT = '00'
028400         DISPLAY THIS-PGM ': IPRANGES OPEN FAILED, STAT='
028500                             FILE1-STAT      UPON PRINTER
028600         SET  FATAL-ERROR      TO TRUE
028700     ELSE
028800         PERFORM B30-LOAD-WATCHLIST-ENTRY THRU B35-EXIT
028900           UNTIL WATCHLIST-EOF
029000         CLOSE IPRANGES
029100     END-IF.
029200
029300     IF  NOT FATAL-ERROR
029400         OPEN INPUT FLAGGED-USERS
029500         IF  FILE2-STAT NOT = '00'
029600             DISPLAY THIS-PGM ': FLAGGED-USERS OPEN FAILED, '
029700                               'STAT=' FILE2-STAT
029800                               UPON PRINTER
029900             SET  FATAL-ERROR  TO TRUE
030000         ELSE
030100             PERFORM B40-LOAD-FLAGGED-USER THRU B45-EXIT
030200               UNTIL FLAGUSR-EOF
030300             CLOSE FLAGGED-USERS
030400         END-IF
030500     END-IF.
030600
030700     IF  NOT FATAL-ERROR
030800         OPEN INPUT FLAGGED-IPS
030900         IF  FILE3-STAT NOT = '00'
031000             DISPLAY THIS-PGM ': FLAGGED-IPS OPEN FAILED, '
031100                               'STAT=' FILE3-STAT
031200                               UPON PRINTER
031300             SET  FATAL-ERROR  TO TRUE
031400         ELSE
031500             PERFORM B50-LOAD-FLAGGED-IP THRU B55-EXIT
031600               UNTIL FLAGIP-EOF
031700             CLOSE FLAGGED-IPS
031800         END-IF
031900     END-IF.
032000
032100     IF  NOT FATAL-ERROR
032200         OPEN INPUT EVENTS-IN
032300         OPEN OUTPUT EVENTS-OUT
032400         OPEN OUTPUT RESULTS
032500         IF  FILE4-STAT NOT = '00' OR FILE5-STAT NOT = '00'
032600                                  OR FILE6-STAT NOT = '00'
032700             DISPLAY THIS-PGM ': EVENT FILE OPEN FAILED'
032800                               UPON PRINTER
032900             SET  FATAL-ERROR  TO TRUE
033000         END-IF
033100     END-IF.
033200
033300 B15-EXIT.
033400     EXIT.
033500
033600 B30-LOAD-WATCHLIST-ENTRY.
033700     READ IPRANGES
033800       AT END
033900         SET  WATCHLIST-EOF     TO TRUE
034000       NOT AT END
034100         MOVE IRR-CIDR-TEXT     TO WORK-CIDR-INPUT
034200         PERFORM V10-VALIDATE-CIDR THRU V15-EXIT
034300         IF  CIDR-IS-VALID
034400             ADD  1              TO WLT-ENTRY-COUNT
034500             MOVE WCE-NORM-TEXT  TO WLT-CIDR-TEXT(WLT-ENTRY-COUNT)
034600             MOVE WCE-BASE-ADDR  TO WLT-BASE-ADDR(WLT-ENTRY-COUNT)
034700             MOVE WCE-PFX        TO WLT-PREFIX-LEN(WLT-ENTRY-COUNT)
034800         END-IF
034900     END-READ.
035000 B35-EXIT.
035100     EXIT.
035200
035300 B40-LOAD-FLAGGED-USER.
035400     READ FLAGGED-USERS
035500       AT END
035600         SET  FLAGUSR-EOF       TO TRUE
035700       NOT AT END
035800         ADD  1                  TO FUT-ENTRY-COUNT
035900         MOVE FLU-USERID         TO FUT-USERID(FUT-ENTRY-COUNT)
036000     END-READ.
036100 B45-EXIT.
036200     EXIT.
036300
036400 B50-LOAD-FLAGGED-IP.
036500     READ FLAGGED-IPS
036600       AT END
036700         SET  FLAGIP-EOF        TO TRUE
036800       NOT AT END
036900         ADD  1                  TO FIT-ENTRY-COUNT
037000         MOVE FLI-ADDRESS        TO FIT-ADDRESS(FIT-ENTRY-COUNT)
037100     END-READ.
037200 B55-EXIT.
037300     EXIT.
037400
037500/*****************************************************************
037600*    PROGRAM TERMINATION ROUTINE                                 *
037700******************************************************************
037800 B20-TERMINATION.
037900
038000     IF  NOT FATAL-ERROR
038100         CLOSE EVENTS-IN EVENTS-OUT RESULTS
038200
038300         OPEN OUTPUT FLAGGED-USERS
038400         PERFORM B70-SAVE-FLAGGED-USER THRU B75-EXIT
038500           VARYING FUT-NDX FROM 1 BY 1
038600             UNTIL FUT-NDX > FUT-ENTRY-COUNT
038700         CLOSE FLAGGED-USERS
038800
038900         OPEN OUTPUT FLAGGED-IPS
039000         PERFORM B80-SAVE-FLAGGED-IP THRU B85-EXIT
039100           VARYING FIT-NDX FROM 1 BY 1
039200             UNTIL FIT-NDX > FIT-ENTRY-COUNT
039300         CLOSE FLAGGED-IPS
039400     END-IF.
039500
039600     IF  FATAL-ERROR
039700         MOVE 16                 TO RTC-CODE
039800     ELSE
039900         MOVE 0                  TO RTC-CODE
040000     END-IF.
040100
040200     COPY BATCHRTN.
040300
040400 B25-EXIT.
040500     EXIT.
040600
040700 B70-SAVE-FLAGGED-USER.
040800     MOVE SPACES                  TO FLAGGED-USER-RECORD.
040900     MOVE FUT-USERID(FUT-NDX)     TO FLU-USERID.
041000     WRITE FLAGGED-USER-RECORD.
041100 B75-EXIT.
041200     EXIT.
041300
041400 B80-SAVE-FLAGGED-IP.
041500     MOVE SPACES                  TO FLAGGED-IP-RECORD.
041600     MOVE FIT-ADDRESS(FIT-NDX)    TO FLI-ADDRESS.
041700     WRITE FLAGGED-IP-RECORD.
041800 B85-EXIT.
041900     EXIT.
042000
042100/*****************************************************************
042200*    PER-EVENT SCREENING                                         *
042300******************************************************************
042400 C00-PROCESS-EVENT.
042500     READ EVENTS-IN
042600       AT END
042700         SET  EVENTS-EOF        TO TRUE
042800       NOT AT END
042900         PERFORM D00-SCREEN-ONE-EVENT THRU D09-EXIT
043000     END-READ.
043100 C99-EXIT-PROCESS.
043200     EXIT.
043300
043400 D00-SCREEN-ONE-EVENT.
043500     ADD  1                      TO WS-EVENTS-READ.
043600     ADD  1                      TO WS-SEQ-ID.
043700
043800     PERFORM D10-PARSE-IP-ADDRESS THRU D15-EXIT.
043900
044000     MOVE 'N'                    TO USER-FLAG-SW.
044100     PERFORM D20-SCAN-USER-FLAG THRU D25-EXIT
044200       VARYING FUT-NDX FROM 1 BY 1
044300         UNTIL FUT-NDX > FUT-ENTRY-COUNT OR USER-IS-FLAGGED.
044400
044500     MOVE 'N'                    TO IP-FLAG-SW.
044600     PERFORM D30-SCAN-IP-FLAG THRU D35-EXIT
044700       VARYING FIT-NDX FROM 1 BY 1
044800         UNTIL FIT-NDX > FIT-ENTRY-COUNT OR IP-IS-FLAGGED.
044900
045000     MOVE 'N'                    TO RANGE-MATCH-SW.
045100     PERFORM D40-SCAN-RANGE-TABLE THRU D45-EXIT
045200       VARYING WLT-NDX FROM 1 BY 1
045300         UNTIL WLT-NDX > WLT-ENTRY-COUNT OR RANGE-MATCH-FOUND.
045400
045500     IF  RANGE-MATCH-FOUND OR USER-IS-FLAGGED OR IP-IS-FLAGGED
045600         SET  EVENT-IS-SUSPICIOUS TO TRUE
045700         ADD  1                  TO WS-EVENTS-SUSPICIOUS
045800         PERFORM D50-FLAG-USER-IF-NEW THRU D55-EXIT
045900         PERFORM D60-FLAG-IP-IF-NEW   THRU D65-EXIT
046000     ELSE
046100         MOVE 'N'                TO EVENT-SUSPICIOUS-SW
046200     END-IF.
046300
046400     PERFORM D70-WRITE-EVENT-OUT  THRU D75-EXIT.
046500     PERFORM D80-WRITE-RESULT     THRU D85-EXIT.
046600 D09-EXIT.
046700     EXIT.
046800
046900*    PARSE THE DOTTED-QUAD SOURCE ADDRESS TO A 32-BIT VALUE
047000 D10-PARSE-IP-ADDRESS.
047100     MOVE SPACES TO WS-TOK1 WS-TOK2 WS-TOK3 WS-TOK4RAW.
047200     UNSTRING EVI-SOURCE-IP DELIMITED BY '.'
047300              INTO WS-TOK1 WS-TOK2 WS-TOK3 WS-TOK4RAW.
047400
047500     MOVE WS-TOK1                TO WS-EDIT-3-TEXT.
047600     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
047700     MOVE WS-EDIT-VALUE          TO WCE-OCT1.
047800
047900     MOVE WS-TOK2                TO WS-EDIT-3-TEXT.
048000     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
048100     MOVE WS-EDIT-VALUE          TO WCE-OCT2.
048200
048300     MOVE WS-TOK3                TO WS-EDIT-3-TEXT.
048400     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
048500     MOVE WS-EDIT-VALUE          TO WCE-OCT3.
048600
048700     MOVE WS-TOK4RAW(1:3)        TO WS-EDIT-3-TEXT.
048800     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
048900     MOVE WS-EDIT-VALUE          TO WCE-OCT4.
049000
049100     COMPUTE WS-ADDR-VALUE = ((WCE-OCT1 * 256 + WCE-OCT2) * 256
049200                             + WCE-OCT3) * 256 + WCE-OCT4.
049300     MOVE WS-ADDR-VALUE          TO WS-ADDR-DOUBLE.
049400 D15-EXIT.
049500     EXIT.
049600
049700 D20-SCAN-USER-FLAG.
049800     IF  FUT-USERID(FUT-NDX) = EVI-USERNAME
049900         SET  USER-IS-FLAGGED    TO TRUE
050000     END-IF.
050100 D25-EXIT.
050200     EXIT.
050300
050400 D30-SCAN-IP-FLAG.
050500     IF  FIT-ADDRESS(FIT-NDX) = EVI-SOURCE-IP
050600         SET  IP-IS-FLAGGED      TO TRUE
050700     END-IF.
050800 D35-EXIT.
050900     EXIT.
051000
051100*    RANGE MEMBERSHIP: TOP PREFIX-LEN BITS OF ADDRESS AND BASE
051200*    MUST AGREE, TESTED BY INTEGER DIVISION RATHER THAN A BIT
051300*    MASK SINCE THIS SHOP HAS NO BIT-STRING ARITHMETIC HERE.
051400 D40-SCAN-RANGE-TABLE.
051500     COMPUTE WCE-DIVISOR =
051600             2 ** (32 - WLT-PREFIX-LEN(WLT-NDX)).
051700     COMPUTE WS-A-SHIFT = WS-ADDR-VALUE / WCE-DIVISOR.
051800     COMPUTE WS-B-SHIFT = WLT-BASE-ADDR(WLT-NDX) / WCE-DIVISOR.
051900     IF  WS-A-SHIFT = WS-B-SHIFT
052000         SET  RANGE-MATCH-FOUND  TO TRUE
052100     END-IF.
052200 D45-EXIT.
052300     EXIT.
052400
052500 D50-FLAG-USER-IF-NEW.
052600     IF  NOT USER-IS-FLAGGED
052700         ADD  1                  TO FUT-ENTRY-COUNT
052800         MOVE EVI-USERNAME       TO FUT-USERID(FUT-ENTRY-COUNT)
052900     END-IF.
053000 D55-EXIT.
053100     EXIT.
053200
053300 D60-FLAG-IP-IF-NEW.
053400     IF  NOT IP-IS-FLAGGED
053500         ADD  1                  TO FIT-ENTRY-COUNT
053600         MOVE EVI-SOURCE-IP      TO FIT-ADDRESS(FIT-ENTRY-COUNT)
053700     END-IF.
053800 D65-EXIT.
053900     EXIT.
054000
054100 D70-WRITE-EVENT-OUT.
054200     MOVE SPACES                 TO EVENT-STORED-RECORD.
054300     MOVE WS-SEQ-ID              TO EVO-SEQ-ID.
054400     MOVE EVI-TIMESTAMP          TO EVO-TIMESTAMP.
054500     MOVE EVI-USERNAME           TO EVO-USERNAME.
054600     MOVE EVI-SOURCE-IP          TO EVO-SOURCE-IP.
054700     MOVE EVI-EVENT-TYPE         TO EVO-EVENT-TYPE.
054800     MOVE EVI-FILE-SIZE-MB       TO EVO-FILE-SIZE-MB.
054900     MOVE EVI-APPLICATION        TO EVO-APPLICATION.
055000     MOVE EVI-SUCCESS            TO EVO-SUCCESS.
055100     IF  EVENT-IS-SUSPICIOUS
055200         MOVE 'Y'                TO EVO-SUSPICIOUS
055300     ELSE
055400         MOVE 'N'                TO EVO-SUSPICIOUS
055500     END-IF.
055600     WRITE EVENT-STORED-RECORD.
055700 D75-EXIT.
055800     EXIT.
055900
056000 D80-WRITE-RESULT.
056100     MOVE SPACES                 TO SCREENING-RESULT-RECORD.
056200     MOVE EVI-USERNAME           TO SCR-USERID.
056300     MOVE EVI-SOURCE-IP          TO SCR-SOURCE-IP.
056400     IF  EVENT-IS-SUSPICIOUS
056500         MOVE 'Y'                TO SCR-SUSPICIOUS
056600     ELSE
056700         MOVE 'N'                TO SCR-SUSPICIOUS
056800     END-IF.
056900     WRITE SCREENING-RESULT-RECORD.
057000 D85-EXIT.
057100     EXIT.
057200
057300/*****************************************************************
057400*    CIDR FORMAT VALIDATION / NORMALIZATION (WATCHLIST LOAD)     *
057500******************************************************************
057600 V10-VALIDATE-CIDR.
057700     SET  CIDR-IS-VALID          TO TRUE.
057800     MOVE ZEROES                 TO WCE-DOT-COUNT WCE-SLASH-COUNT.
057900     INSPECT WORK-CIDR-INPUT TALLYING WCE-DOT-COUNT
058000                                 FOR ALL '.'.
058100     INSPECT WORK-CIDR-INPUT TALLYING WCE-SLASH-COUNT
058200                                 FOR ALL '/'.
058300     IF  WCE-DOT-COUNT NOT = 3 OR WCE-SLASH-COUNT > 1
058400         SET  CIDR-IS-INVALID    TO TRUE
058500         GO TO V15-EXIT
058600     END-IF.
058700
058800     MOVE SPACES TO WS-TOK1 WS-TOK2 WS-TOK3 WS-TOK4RAW.
058900     UNSTRING WORK-CIDR-INPUT DELIMITED BY '.'
059000              INTO WS-TOK1 WS-TOK2 WS-TOK3 WS-TOK4RAW.
059100
059200     IF  WCE-SLASH-COUNT = 1
059300         MOVE SPACES             TO WS-TOK4 WS-PFX-TEXT
059400         UNSTRING WS-TOK4RAW DELIMITED BY '/'
059500                  INTO WS-TOK4 WS-PFX-TEXT
059600     ELSE
059700         MOVE WS-TOK4RAW(1:3)    TO WS-TOK4
059800         MOVE '32'               TO WS-PFX-TEXT
059900     END-IF.
060000
060100     MOVE WS-TOK1                TO WS-EDIT-3-TEXT.
060200     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
060300     IF  EDIT-INVALID OR WS-EDIT-VALUE > 255
060400         SET  CIDR-IS-INVALID    TO TRUE
060500         GO TO V15-EXIT
060600     END-IF.
060700     MOVE WS-EDIT-VALUE          TO WCE-OCT1.
060800
060900     MOVE WS-TOK2                TO WS-EDIT-3-TEXT.
061000     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
061100     IF  EDIT-INVALID OR WS-EDIT-VALUE > 255
061200         SET  CIDR-IS-INVALID    TO TRUE
061300         GO TO V15-EXIT
061400     END-IF.
061500     MOVE WS-EDIT-VALUE          TO WCE-OCT2.
061600
061700     MOVE WS-TOK3                TO WS-EDIT-3-TEXT.
061800     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
061900     IF  EDIT-INVALID OR WS-EDIT-VALUE > 255
062000         SET  CIDR-IS-INVALID    TO TRUE
062100         GO TO V15-EXIT
062200     END-IF.
062300     MOVE WS-EDIT-VALUE          TO WCE-OCT3.
062400
062500     MOVE WS-TOK4                TO WS-EDIT-3-TEXT.
062600     PERFORM V60-EDIT-3DIGIT THRU V65-EXIT.
062700     IF  EDIT-INVALID OR WS-EDIT-VALUE > 255
062800         SET  CIDR-IS-INVALID    TO TRUE
062900         GO TO V15-EXIT
063000     END-IF.
063100     MOVE WS-EDIT-VALUE          TO WCE-OCT4.
063200
063300     MOVE WS-PFX-TEXT            TO WS-EDIT-2-TEXT.
063400     PERFORM V70-EDIT-2DIGIT THRU V75-EXIT.
063500     IF  EDIT-INVALID OR WS-EDIT-VALUE > 32
063600         SET  CIDR-IS-INVALID    TO TRUE
063700         GO TO V15-EXIT
063800     END-IF.
063900     MOVE WS-EDIT-VALUE          TO WCE-PFX.
064000
064100     COMPUTE WCE-BASE-ADDR = ((WCE-OCT1 * 256 + WCE-OCT2) * 256
064200                             + WCE-OCT3) * 256 + WCE-OCT4.
064300
064400     MOVE SPACES                 TO WCE-NORM-TEXT.
064500     STRING WCE-OCT1  '.' WCE-OCT2 '.' WCE-OCT3 '.' WCE-OCT4
064600            '/'       WCE-PFX
064700         DELIMITED BY SIZE     INTO WCE-NORM-TEXT.
064800 V15-EXIT.
064900     EXIT.
065000
065100 V60-EDIT-3DIGIT.
065200     SET  EDIT-VALID             TO TRUE.
065300     MOVE ZEROES                 TO WS-EDIT-VALUE.
065400     IF  WS-EDIT-3-TEXT(3:1) NOT = SPACE
065500         IF  WS-EDIT-3-TEXT(1:1) NUMERIC
065600         AND WS-EDIT-3-TEXT(2:1) NUMERIC
065700         AND WS-EDIT-3-TEXT(3:1) NUMERIC
065800             MOVE WS-EDIT-3-TEXT(1:3) TO WS-EDIT-3-NUM3
065900             MOVE WS-EDIT-3-NUM3      TO WS-EDIT-VALUE
066000         ELSE
066100             SET  EDIT-INVALID   TO TRUE
066200         END-IF
066300     ELSE
066400       IF WS-EDIT-3-TEXT(2:1) NOT = SPACE
066500         IF  WS-EDIT-3-TEXT(1:1) NUMERIC
066600         AND WS-EDIT-3-TEXT(2:1) NUMERIC
066700             MOVE WS-EDIT-3-TEXT(1:2) TO WS-EDIT-3-NUM2
066800             MOVE WS-EDIT-3-NUM2      TO WS-EDIT-VALUE
066900         ELSE
067000             SET  EDIT-INVALID   TO TRUE
067100         END-IF
067200       ELSE
067300         IF WS-EDIT-3-TEXT(1:1) NOT = SPACE
067400           IF  WS-EDIT-3-TEXT(1:1) NUMERIC
067500               MOVE WS-EDIT-3-TEXT(1:1) TO WS-EDIT-3-NUM1
067600               MOVE WS-EDIT-3-NUM1      TO WS-EDIT-VALUE
067700           ELSE
067800               SET  EDIT-INVALID TO TRUE
067900           END-IF
068000         ELSE
068100           SET  EDIT-INVALID     TO TRUE
068200         END-IF
068300       END-IF
068400     END-IF.
068500 V65-EXIT.
068600     EXIT.
068700
068800 V70-EDIT-2DIGIT.
068900     SET  EDIT-VALID             TO TRUE.
069000     MOVE ZEROES                 TO WS-EDIT-VALUE.
069100     IF  WS-EDIT-2-TEXT(2:1) NOT = SPACE
069200         IF  WS-EDIT-2-TEXT(1:1) NUMERIC
069300         AND WS-EDIT-2-TEXT(2:1) NUMERIC
069400             MOVE WS-EDIT-2-TEXT(1:2) TO WS-EDIT-2-NUM2
069500             MOVE WS-EDIT-2-NUM2      TO WS-EDIT-VALUE
069600         ELSE
069700             SET  EDIT-INVALID   TO TRUE
069800         END-IF
069900     ELSE
070000       IF WS-EDIT-2-TEXT(1:1) NOT = SPACE
070100         IF  WS-EDIT-2-TEXT(1:1) NUMERIC
070200             MOVE WS-EDIT-2-TEXT(1:1) TO WS-EDIT-2-NUM1
070300             MOVE WS-EDIT-2-NUM1      TO WS-EDIT-VALUE
070400         ELSE
070500             SET  EDIT-INVALID   TO TRUE
070600         END-IF
070700       ELSE
070800         SET  EDIT-INVALID       TO TRUE
070900       END-IF
071000     END-IF.
071100 V75-EXIT.
071200     EXIT.
