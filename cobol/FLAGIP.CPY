000100******************************************************************
000200*                                                                *
000300*    FLAGIP     -  FLAGGED-IP RECORD                             *
000400*                                                                *
000500******************************************************************
000600* FILE=FLAGGED-IPS.  PERSISTED SET OF SOURCE ADDRESSES ONCE       *
000700* INVOLVED IN A SUSPICIOUS EVENT.  SAME LOAD-WHOLE / REWRITE-     *
000800* WHOLE TREATMENT AS FLAGUSR.                                     *
000900*------------------------------------------------------------------
001000* 08/03/2021 DLC ORIGINAL COPYBOOK.  REQ IPW-0001.
001100******************************************************************
001200 01  FLAGGED-IP-RECORD.
001300     03  FLI-ADDRESS               PIC  X(15).
001400     03  FILLER                    PIC  X(05).
