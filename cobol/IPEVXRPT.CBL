000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    IPEVXRPT.
000900 AUTHOR.        D L CLARK.
001000 DATE-WRITTEN.  SEPTEMBER 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       EXTRACTS THE SUSPICIOUS EVENTS WRITTEN BY
001500*               IPEVSCRN, WITHIN AN OPTIONAL DATE WINDOW GIVEN
001600*               ON THE RPTPARM CONTROL CARD, MOST RECENT FIRST,
001700*               SKIPPING AND LIMITING AS REQUESTED, AND PRINTS
001800*               A TRAILER OF CONTROL TOTALS FOR THE RUN.
001900
002000* CHANGE HISTORY ------------------------------------------------
002100* 09/12/1991 DLC ORIGINAL PROGRAM.  REQ IPW-0001.
002200* 04/14/1994 DLC ADDED FLAGGED-USER/FLAGGED-IP COUNTS TO THE      *
002300*                TRAILER, PREVIOUSLY ONLY EVENT COUNTS PRINTED.  *
002400*                REQ IPW-0037.                                   *
002500* 09/09/1998 DLC Y2K REVIEW - RPC-START-DATE/RPC-END-DATE ARE     *
002600*                FULL 4-DIGIT YEAR ALREADY.  REQ IPW-0071.        *
002700* 06/30/2003 RJT ADDED EVO-SEQ-ID TO THE SORT RECORD SO TIES ON   *
002800*                TIMESTAMP COME OUT IN LOAD ORDER.  REQ IPW-0122. *
002900* 02/09/2023 RJT RENAMED THE OLD OFFSET/COUNT PARM CARD FIELDS    *
003000*                TO RPC-OFFSET/RPC-LIMIT TO MATCH THE NEW ONLINE  *
003100*                SCREEN.  REQ IPW-0141.                           *
003200* END OF HISTORY ------------------------------------------------
003300
003400/*****************************************************************
003500*                                                                *
003600*    ENVIRONMENT DIVISION                                        *
003700*                                                                *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200
004300 SOURCE-COMPUTER. IBM-2086-A04-140.
004400 OBJECT-COMPUTER. IBM-2086-A04-140.
004500
004600 SPECIAL-NAMES.
004700     SYSLST IS PRINTER,
004800     UPSI-7 ON STATUS IS WITH-UPDATES.
004900
005000 INPUT-OUTPUT SECTION.
005100
005200 FILE-CONTROL.
005300
005400     SELECT RPTPARM
005500         ASSIGN TO RPTPARM
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FILE1-STAT.
005800
005900     SELECT FLAGGED-USERS
006000         ASSIGN TO FLAGUSRS
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FILE2-STAT.
006300
006400     SELECT FLAGGED-IPS
006500         ASSIGN TO FLAGIPS
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FILE3-STAT.
006800
006900     SELECT EVENTS-OUT
007000         ASSIGN TO EVENTOUT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FILE4-STAT.
007300
007400     SELECT SUSPECT-EXTRACT
007500         ASSIGN TO SUSPEXT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FILE5-STAT.
007800
007900     SELECT SORT-WKFILE
008000         ASSIGN TO SYSWK01.
008100
008200/*****************************************************************
008300*                                                                *
008400*    DATA DIVISION                                               *
008500*                                                                *
008600******************************************************************
008700 DATA DIVISION.
008800
008900 FILE SECTION.
009000
009100 FD  RPTPARM.
009200 01  REPORT-PARM-CARD.
009300     03  RPC-START-DATE            PIC  X(10).
009400     03  RPC-END-DATE              PIC  X(10).
009500     03  RPC-LIMIT                 PIC S9(05).
009600     03  RPC-OFFSET                PIC S9(06).
009700     03  FILLER                    PIC  X(49).
009800
009900 FD  FLAGGED-USERS.
010000 COPY FLAGUSR.
010100
010200 FD  FLAGGED-IPS.
010300 COPY FLAGIP.
010400
010500 FD  EVENTS-OUT.
010600 COPY EVNTOUT.
010700*    RAW CARD-IMAGE VIEW OF THE STORED EVENT, USED ONLY WHEN A
010800*    RECORD FAILS THE DATE-WINDOW EDIT AND MUST BE TRACED WHOLE.
010900 01  EVO-CARD-IMAGE  REDEFINES  EVENT-STORED-RECORD
011000                              PIC  X(102).
011100
011200 FD  SUSPECT-EXTRACT.
011300 01  SUSPECT-EXTRACT-RECORD.
011400     03  SXR-SEQ-ID                PIC  9(07).
011500     03  SXR-TIMESTAMP             PIC  X(19).
011600     03  SXR-USERNAME              PIC  X(20).
011700     03  SXR-SOURCE-IP             PIC  X(15).
011800     03  SXR-EVENT-TYPE            PIC  X(12).
011900     03  SXR-FILE-SIZE-MB          PIC  9(07)V99.
012000     03  SXR-APPLICATION           PIC  X(15).
012100     03  SXR-SUCCESS               PIC  X(01).
012200     03  SXR-SUSPICIOUS            PIC  X(01).
012300     03  FILLER                    PIC  X(03).
012400
012500* SORT WORK RECORD -- SAME CONTENT AS EVNTOUT, RENAMED SO THE
012600* TWO RECORD LAYOUTS CAN COEXIST IN ONE PROGRAM.
012700 SD  SORT-WKFILE.
012800 COPY EVNTOUT REPLACING
012900     ==EVENT-STORED-RECORD== BY ==SORT-EVENT-RECORD==
013000     ==EVO-SEQ-ID==          BY ==SRT-SEQ-ID==
013100     ==EVO-TIMESTAMP==       BY ==SRT-TIMESTAMP==
013200     ==EVO-TS-BREAKOUT==     BY ==SRT-TS-BREAKOUT==
013300     ==EVO-TS-YYYY==         BY ==SRT-TS-YYYY==
013400     ==EVO-TS-MM==           BY ==SRT-TS-MM==
013500     ==EVO-TS-DD==           BY ==SRT-TS-DD==
013600     ==EVO-TS-HH==           BY ==SRT-TS-HH==
013700     ==EVO-TS-MI==           BY ==SRT-TS-MI==
013800     ==EVO-TS-SS==           BY ==SRT-TS-SS==
013900     ==EVO-USERNAME==        BY ==SRT-USERNAME==
014000     ==EVO-SOURCE-IP==       BY ==SRT-SOURCE-IP==
014100     ==EVO-EVENT-TYPE==      BY ==SRT-EVENT-TYPE==
014200     ==EVO-FILE-SIZE-MB==    BY ==SRT-FILE-SIZE-MB==
014300     ==EVO-APPLICATION==     BY ==SRT-APPLICATION==
014400     ==EVO-SUCCESS==         BY ==SRT-SUCCESS==
014500     ==EVO-SUCCEEDED==       BY ==SRT-SUCCEEDED==
014600     ==EVO-FAILED==          BY ==SRT-FAILED==
014700     ==EVO-SUSPICIOUS==      BY ==SRT-SUSPICIOUS==
014800     ==EVO-IS-SUSPICIOUS==   BY ==SRT-IS-SUSPICIOUS==
014900     ==EVO-NOT-SUSPICIOUS==  BY ==SRT-NOT-SUSPICIOUS==.
015000
015100******************************************************************
015200*    WORKING-STORAGE SECTION                                     *
015300******************************************************************
015400 WORKING-STORAGE SECTION.
015500
015600 01  WS-FIELDS.
015700   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
015800   03  THIS-PGM                  PIC  X(08)   VALUE 'IPEVXRPT'.
015900
016000   03  FILE1-STAT                PIC  X(02)   VALUE SPACES.
016100   03  FILE2-STAT                PIC  X(02)   VALUE SPACES.
016200   03  FILE3-STAT                PIC  X(02)   VALUE SPACES.
016300   03  FILE4-STAT                PIC  X(02)   VALUE SPACES.
016400   03  FILE5-STAT                PIC  X(02)   VALUE SPACES.
016500
016600   03  IXR-SWITCHES.
016700     05  FLAGUSR-EOF-SW          PIC  X(01)   VALUE 'N'.
016800       88  FLAGUSR-EOF                         VALUE 'Y'.
016900     05  FLAGIP-EOF-SW           PIC  X(01)   VALUE 'N'.
017000       88  FLAGIP-EOF                          VALUE 'Y'.
017100     05  EVENTS-EOF-SW           PIC  X(01)   VALUE 'N'.
017200       88  EVENTS-EOF                          VALUE 'Y'.
017300     05  SORT-EOF-SW             PIC  X(01)   VALUE 'N'.
017400       88  SORT-EOF                            VALUE 'Y'.
017500     05  FATAL-ERROR-SW          PIC  X(01)   VALUE 'N'.
017600       88  FATAL-ERROR                         VALUE 'Y'.
017700     05  DATE-WINDOW-SW          PIC  X(01)   VALUE 'Y'.
017800       88  DATE-IN-WINDOW                      VALUE 'Y'.
017900       88  DATE-NOT-IN-WINDOW                  VALUE 'N'.
018000
018100   03  WS-USERS-FLAGGED          PIC  9(07)   VALUE ZEROES.
018200   03  WS-IPS-FLAGGED            PIC  9(07)   VALUE ZEROES.
018300   03  WS-EVENTS-READ            PIC  9(07)   VALUE ZEROES.
018400   03  WS-EVENTS-SUSPICIOUS      PIC  9(07)   VALUE ZEROES.
018500   03  WS-EXTRACT-COUNT          PIC  9(07)   VALUE ZEROES.
018600   03  WS-SORT-SEQUENCE          PIC  9(07)   VALUE ZEROES.
018700   03  VAR-EDIT                  PIC  Z(6)9.
018800
018900* -- EFFECTIVE RUN PARAMETERS (DEFAULTS APPLIED) ------------------
019000 01  WS-RUN-PARMS.
019100   03  WS-EFFECTIVE-LIMIT        PIC S9(05)   BINARY.
019200   03  WS-EFFECTIVE-OFFSET       PIC S9(06)   BINARY.
019300   03  WS-START-BOUND            PIC  X(19)   VALUE SPACES.
019400   03  WS-END-BOUND              PIC  X(19)   VALUE SPACES.
019500
019600* ALTERNATE VIEW OF THE PARM CARD USED WHEN THE CARD IS ECHOED
019700* TO THE PRINTER AT THE HEAD OF THE RUN.
019800 01  WS-PARM-ECHO-WORK           PIC  X(80).
019900 01  WS-PARM-ECHO-BREAKOUT  REDEFINES  WS-PARM-ECHO-WORK.
020000   03  WS-PE-START-DATE          PIC  X(10).
020100   03  WS-PE-END-DATE            PIC  X(10).
020200   03  WS-PE-REST                PIC  X(60).
020300
020400* ALTERNATE 4-BYTE VIEW OF THE RUNNING SORT SEQUENCE COUNTER,
020500* SAME BYTE-LEVEL BREAKOUT TECHNIQUE VSECUSER USES FOR ITS
020600* OFFSET ARITHMETIC.
020700 01  WS-SEQ-DOUBLE               PIC S9(18)   BINARY.
020800 01  WS-SEQ-BYTES  REDEFINES  WS-SEQ-DOUBLE.
020900   03  FILLER                    PIC  X(04).
021000   03  WS-SEQ-FULLWORD           PIC S9(09)   BINARY.
021100
021200 COPY RTCMAN.
021300
021400/*****************************************************************
021500*                                                                *
021600*    PROCEDURE DIVISION                                          *
021700*                                                                *
021800******************************************************************
021900 PROCEDURE DIVISION.
022000
022100******************************************************************
022200*    MAINLINE ROUTINE                                            *
022300******************************************************************
022400 A00-MAINLINE-ROUTINE.
022500
022600     PERFORM B10-INITIALIZATION THRU B15-EXIT.
022700
022800     IF  NOT FATAL-ERROR
022900         SORT SORT-WKFILE
023000             ON DESCENDING KEY SRT-TIMESTAMP
023100                        SRT-SEQ-ID
023200             INPUT PROCEDURE  IS C00-SELECT-EVENTS THRU C99-EXIT
023300             OUTPUT PROCEDURE IS E00-EMIT-EXTRACT   THRU E99-EXIT
023400     END-IF.
023500
023600     PERFORM B20-TERMINATION THRU B25-EXIT.
023700
023800     DISPLAY ' '                UPON PRINTER.
023900     DISPLAY 'SUSPICIOUS EVENT EXTRACT - CONTROL TOTALS'
024000                               UPON PRINTER.
024100     MOVE WS-EVENTS-READ         TO VAR-EDIT.
024200     DISPLAY 'Events read ............... ' VAR-EDIT
024300                               UPON PRINTER.
024400     MOVE WS-EVENTS-SUSPICIOUS   TO VAR-EDIT.
024500     DISPLAY 'Events suspicious ......... ' VAR-EDIT
024600                               UPON PRINTER.
024700     MOVE WS-USERS-FLAGGED       TO VAR-EDIT.
024800     DISPLAY 'Users flagged ............. ' VAR-EDIT
024900                               UPON PRINTER.
025000     MOVE WS-IPS-FLAGGED         TO VAR-EDIT.
025100     DISPLAY 'IPs flagged ............... ' VAR-EDIT
025200                               UPON PRINTER.
025300     MOVE WS-EXTRACT-COUNT       TO VAR-EDIT.
025400     DISPLAY 'Extract records written ... ' VAR-EDIT
025500                               UPON PRINTER.
025600
025700     GOBACK.
025800
025900/*****************************************************************
026000*    PROGRAM INITIALIZATION ROUTINE                              *
026100******************************************************************
026200 B10-INITIALIZATION.
026300
026400     COPY BATCHINI.
026500
026600     OPEN INPUT RPTPARM.
026700     IF  FILE1-STAT NOT = '00'
026800         DISPLAY THIS-PGM ': RPTPARM OPEN FAILED, STAT='
026900                             FILE1-STAT      UPON PRINTER
027000         SET  FATAL-ERROR      TO TRUE
027100     ELSE
027200         PERFORM B40-VALIDATE-PARMS THRU B49-EXIT
027300         CLOSE RPTPARM
027400     END-IF.
027500
027600     IF  NOT FATAL-ERROR
027700         OPEN INPUT FLAGGED-USERS
027800         IF  FILE2-STAT NOT = '00'
027900             SET  FATAL-ERROR  TO TRUE
028000         ELSE
028100             PERFORM B60-COUNT-FLAGGED-USER THRU B65-EXIT
028200               UNTIL FLAGUSR-EOF
028300             CLOSE FLAGGED-USERS
028400         END-IF
028500     END-IF.
028600
028700     IF  NOT FATAL-ERROR
028800         OPEN INPUT FLAGGED-IPS
028900         IF  FILE3-STAT NOT = '00'
029000             SET  FATAL-ERROR  TO TRUE
029100         ELSE
029200             PERFORM B70-COUNT-FLAGGED-IP THRU B75-EXIT
029300               UNTIL FLAGIP-EOF
029400             CLOSE FLAGGED-IPS
029500         END-IF
029600     END-IF.
029700
029800     IF  NOT FATAL-ERROR
029900         OPEN INPUT EVENTS-OUT
030000         OPEN OUTPUT SUSPECT-EXTRACT
030100         IF  FILE4-STAT NOT = '00' OR FILE5-STAT NOT = '00'
030200             DISPLAY THIS-PGM ': EXTRACT FILE OPEN FAILED'
030300                               UPON PRINTER
030400             SET  FATAL-ERROR  TO TRUE
030500         END-IF
030600     END-IF.
030700
030800 B15-EXIT.
030900     EXIT.
031000
031100*    READ THE ONE-CARD PARM FILE, APPLY DEFAULTS, BUILD BOUNDS
031200 B40-VALIDATE-PARMS.
031300     MOVE 100                    TO WS-EFFECTIVE-LIMIT.
031400     MOVE 0                      TO WS-EFFECTIVE-OFFSET.
031500     MOVE SPACES                 TO WS-START-BOUND WS-END-BOUND.
031600
031700     READ RPTPARM
031800       AT END
031900         DISPLAY THIS-PGM ': RPTPARM EMPTY, USING DEFAULTS'
032000                           UPON PRINTER
032100       NOT AT END
032200         MOVE REPORT-PARM-CARD   TO WS-PARM-ECHO-WORK
032300         DISPLAY 'RPTPARM CARD: ' WS-PARM-ECHO-WORK
032400                               UPON PRINTER
032500         IF  RPC-LIMIT > ZEROES
032600             MOVE RPC-LIMIT      TO WS-EFFECTIVE-LIMIT
032700         END-IF
032800         IF  RPC-OFFSET > ZEROES
032900             MOVE RPC-OFFSET     TO WS-EFFECTIVE-OFFSET
033000         END-IF
033100         IF  RPC-START-DATE NOT = SPACES
033200             STRING RPC-START-DATE ' 00:00:00'
033300                 DELIMITED BY SIZE INTO WS-START-BOUND
033400         END-IF
033500         IF  RPC-END-DATE NOT = SPACES
033600             STRING RPC-END-DATE ' 23:59:59'
033700                 DELIMITED BY SIZE INTO WS-END-BOUND
033800         END-IF
033900     END-READ.
034000 B49-EXIT.
034100     EXIT.
034200
034300 B60-COUNT-FLAGGED-USER.
034400     READ FLAGGED-USERS
034500       AT END
034600         SET  FLAGUSR-EOF       TO TRUE
034700       NOT AT END
034800         ADD  1                  TO WS-USERS-FLAGGED
034900     END-READ.
035000 B65-EXIT.
035100     EXIT.
035200
035300 B70-COUNT-FLAGGED-IP.
035400     READ FLAGGED-IPS
035500       AT END
035600         SET  FLAGIP-EOF        TO TRUE
035700       NOT AT END
035800         ADD  1                  TO WS-IPS-FLAGGED
035900     END-READ.
036000 B75-EXIT.
036100     EXIT.
036200
036300/*****************************************************************
036400*    PROGRAM TERMINATION ROUTINE                                 *
036500******************************************************************
036600 B20-TERMINATION.
036700
036800     IF  NOT FATAL-ERROR
036900         CLOSE EVENTS-OUT SUSPECT-EXTRACT
037000     END-IF.
037100
037200     IF  FATAL-ERROR
037300         MOVE 16                 TO RTC-CODE
037400     ELSE
037500         MOVE 0                  TO RTC-CODE
037600     END-IF.
037700
037800     COPY BATCHRTN.
037900
038000 B25-EXIT.
038100     EXIT.
038200
038300/*****************************************************************
038400*    SORT INPUT PROCEDURE - SELECT SUSPICIOUS EVENTS IN WINDOW   *
038500******************************************************************
038600 C00-SELECT-EVENTS.
038700     PERFORM C10-READ-AND-SELECT THRU C15-EXIT
038800       UNTIL EVENTS-EOF.
038900 C99-EXIT.
039000     EXIT.
039100
039200 C10-READ-AND-SELECT.
039300     READ EVENTS-OUT
039400       AT END
039500         SET  EVENTS-EOF        TO TRUE
039600       NOT AT END
039700         ADD  1                  TO WS-EVENTS-READ
039800         IF  EVO-IS-SUSPICIOUS
039900             ADD  1              TO WS-EVENTS-SUSPICIOUS
040000             PERFORM C20-CHECK-DATE-WINDOW THRU C25-EXIT
040100             IF  DATE-IN-WINDOW
040200                 PERFORM C30-RELEASE-SORT-RECORD THRU C35-EXIT
040300             END-IF
040400         END-IF
040500     END-READ.
040600 C15-EXIT.
040700     EXIT.
040800
040900 C20-CHECK-DATE-WINDOW.
041000     SET  DATE-IN-WINDOW         TO TRUE.
041100     IF  WS-START-BOUND NOT = SPACES
041200         IF  EVO-TIMESTAMP < WS-START-BOUND
041300             SET  DATE-NOT-IN-WINDOW TO TRUE
041400         END-IF
041500     END-IF.
041600     IF  DATE-IN-WINDOW AND WS-END-BOUND NOT = SPACES
041700         IF  EVO-TIMESTAMP > WS-END-BOUND
041800             SET  DATE-NOT-IN-WINDOW TO TRUE
041900         END-IF
042000     END-IF.
042100 C25-EXIT.
042200     EXIT.
042300
042400 C30-RELEASE-SORT-RECORD.
042500     MOVE EVO-SEQ-ID              TO SRT-SEQ-ID.
042600     MOVE EVO-TIMESTAMP           TO SRT-TIMESTAMP.
042700     MOVE EVO-USERNAME            TO SRT-USERNAME.
042800     MOVE EVO-SOURCE-IP           TO SRT-SOURCE-IP.
042900     MOVE EVO-EVENT-TYPE          TO SRT-EVENT-TYPE.
043000     MOVE EVO-FILE-SIZE-MB        TO SRT-FILE-SIZE-MB.
043100     MOVE EVO-APPLICATION         TO SRT-APPLICATION.
043200     MOVE EVO-SUCCESS             TO SRT-SUCCESS.
043300     MOVE EVO-SUSPICIOUS          TO SRT-SUSPICIOUS.
043400     RELEASE SORT-EVENT-RECORD.
043500 C35-EXIT.
043600     EXIT.
043700
043800/*****************************************************************
043900*    SORT OUTPUT PROCEDURE - APPLY OFFSET/LIMIT, WRITE EXTRACT   *
044000******************************************************************
044100 E00-EMIT-EXTRACT.
044200     PERFORM E10-RETURN-AND-EMIT THRU E15-EXIT
044300       UNTIL SORT-EOF.
044400 E99-EXIT.
044500     EXIT.
044600
044700 E10-RETURN-AND-EMIT.
044800     RETURN SORT-WKFILE
044900       AT END
045000         SET  SORT-EOF          TO TRUE
045100       NOT AT END
045200         ADD  1                  TO WS-SORT-SEQUENCE
045300         MOVE WS-SORT-SEQUENCE   TO WS-SEQ-DOUBLE
045400         IF  WS-SORT-SEQUENCE > WS-EFFECTIVE-OFFSET
045500             IF  WS-EXTRACT-COUNT < WS-EFFECTIVE-LIMIT
045600                 PERFORM E20-WRITE-EXTRACT THRU E25-EXIT
045700             END-IF
045800         END-IF
045900     END-RETURN.
046000 E15-EXIT.
046100     EXIT.
046200
046300 E20-WRITE-EXTRACT.
046400     MOVE SPACES                  TO SUSPECT-EXTRACT-RECORD.
046500     MOVE SRT-SEQ-ID               TO SXR-SEQ-ID.
046600     MOVE SRT-TIMESTAMP            TO SXR-TIMESTAMP.
046700     MOVE SRT-USERNAME             TO SXR-USERNAME.
046800     MOVE SRT-SOURCE-IP            TO SXR-SOURCE-IP.
046900     MOVE SRT-EVENT-TYPE           TO SXR-EVENT-TYPE.
047000     MOVE SRT-FILE-SIZE-MB         TO SXR-FILE-SIZE-MB.
047100     MOVE SRT-APPLICATION          TO SXR-APPLICATION.
047200     MOVE SRT-SUCCESS              TO SXR-SUCCESS.
047300     MOVE SRT-SUSPICIOUS           TO SXR-SUSPICIOUS.
047400     WRITE SUSPECT-EXTRACT-RECORD.
047500     ADD  1                        TO WS-EXTRACT-COUNT.
047600 E25-EXIT.
047700     EXIT.
