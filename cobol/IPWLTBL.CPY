000100******************************************************************
000200*                                                                *
000300*    IPWLTBL    -  IN-MEMORY WATCHLIST TABLE                     *
000400*                                                                *
000500******************************************************************
000600* WORKING-STORAGE COPY MEMBER SHARED BY IPWLMAIN AND IPEVSCRN.    *
000700* THE SOURCE SYSTEM KEPT THIS SET IN AN INDEXED DATABASE TABLE;   *
000800* WITH ONLY FLAT FILES AVAILABLE, IPRANGES IS LOADED WHOLE INTO   *
000900* THIS OCCURS TABLE AT START OF RUN AND SEARCHED SEQUENTIALLY.    *
001000* WLT-BASE-ADDR/WLT-PREFIX-LEN ARE DERIVED FROM WLT-CIDR-TEXT     *
001100* ONCE AT LOAD TIME SO THE RANGE TEST NEVER RE-PARSES TEXT.       *
001200*------------------------------------------------------------------
001300* 08/03/2021 DLC ORIGINAL COPYBOOK.  REQ IPW-0001.
001400* 05/22/2024 RJT RAISED WLT-MAX-ENTRIES FROM 500 TO 2000 AFTER    *
001500*                WATCHLIST GREW PAST LIMIT IN PROD.  REQ IPW-0198.*
001600******************************************************************
001700 01  WS-WATCHLIST-TABLE.
001800     03  WLT-MAX-ENTRIES           PIC  9(04)   COMP-3
001900                                    VALUE 2000.
002000     03  WLT-ENTRY-COUNT           PIC  S9(04)  BINARY
002100                                    VALUE ZEROES.
002200     03  WLT-ENTRY                             OCCURS 2000 TIMES
002300                                    INDEXED BY WLT-NDX.
002400         05  WLT-CIDR-TEXT         PIC  X(18).
002500         05  WLT-BASE-ADDR         PIC  9(10)   BINARY.
002600         05  WLT-PREFIX-LEN        PIC  9(02)   BINARY.
