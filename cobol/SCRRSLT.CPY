000100******************************************************************
000200*                                                                *
000300*    SCRRSLT    -  PER-EVENT SCREENING RESULT RECORD             *
000400*                                                                *
000500******************************************************************
000600* FILE=RESULTS.  ONE LINE PER EVENT SCREENED, WRITTEN AS THE      *
000700* EVENT IS CLASSIFIED -- FILE ORDER MATCHES EVENTS-IN ORDER.      *
000800*------------------------------------------------------------------
000900* 08/03/2021 DLC ORIGINAL COPYBOOK.  REQ IPW-0001.
001000******************************************************************
001100 01  SCREENING-RESULT-RECORD.
001200     03  SCR-USERID                PIC  X(20).
001300     03  FILLER                    PIC  X(01)   VALUE SPACE.
001400     03  SCR-SOURCE-IP             PIC  X(15).
001500     03  FILLER                    PIC  X(01)   VALUE SPACE.
001600     03  SCR-SUSPICIOUS            PIC  X(01).
001700         88  SCR-IS-SUSPICIOUS                   VALUE 'Y'.
001800         88  SCR-NOT-SUSPICIOUS                  VALUE 'N'.
001900     03  FILLER                    PIC  X(02).
