000100******************************************************************
000200*                                                                *
000300*    FLAGUSR    -  FLAGGED-USER RECORD                           *
000400*                                                                *
000500******************************************************************
000600* FILE=FLAGGED-USERS.  PERSISTED SET OF USERIDS ONCE INVOLVED     *
000700* IN A SUSPICIOUS EVENT.  LOADED WHOLE INTO THE IPEVSCRN          *
000800* WS-FLAGGED-USER-TABLE AT START OF RUN AND REWRITTEN WHOLE AT    *
000900* END OF RUN -- NO KEYED ACCESS AVAILABLE ON A FLAT FILE.         *
001000*------------------------------------------------------------------
001100* 08/03/2021 DLC ORIGINAL COPYBOOK.  REQ IPW-0001.
001200******************************************************************
001300 01  FLAGGED-USER-RECORD.
001400     03  FLU-USERID                PIC  X(20).
001500     03  FILLER                    PIC  X(04).
