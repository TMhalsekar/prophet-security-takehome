000100******************************************************************
000200*                                                                *
000300*    EVNTIN     -  SECURITY EVENT INPUT RECORD                   *
000400*                                                                *
000500******************************************************************
000600* FILE=EVENTS-IN.  ONE EVENT PER RECORD, AS CAPTURED BY THE       *
000700* COLLECTOR FEED.  SCREENED BY IPEVSCRN AND CARRIED THROUGH TO    *
000800* EVNTOUT UNCHANGED EXCEPT FOR THE ADDED SEQUENCE/INDICATOR.      *
000900*------------------------------------------------------------------
001000* 08/03/2021 DLC ORIGINAL COPYBOOK.  REQ IPW-0001.
001100* 02/09/2023 RJT SPLIT EVI-TIMESTAMP INTO EVI-TS-BREAKOUT FOR      *
001200*                THE DATE-WINDOW EDITS IN IPEVXRPT.  REQ IPW-0141.*
001300******************************************************************
001400 01  EVENT-INPUT-RECORD.
001500     03  EVI-TIMESTAMP             PIC  X(19).
001600     03  EVI-TS-BREAKOUT           REDEFINES EVI-TIMESTAMP.
001700         05  EVI-TS-YYYY           PIC  9(04).
001800         05  FILLER                PIC  X(01).
001900         05  EVI-TS-MM             PIC  9(02).
002000         05  FILLER                PIC  X(01).
002100         05  EVI-TS-DD             PIC  9(02).
002200         05  FILLER                PIC  X(01).
002300         05  EVI-TS-HH             PIC  9(02).
002400         05  FILLER                PIC  X(01).
002500         05  EVI-TS-MI             PIC  9(02).
002600         05  FILLER                PIC  X(01).
002700         05  EVI-TS-SS             PIC  9(02).
002800     03  EVI-USERNAME              PIC  X(20).
002900     03  EVI-SOURCE-IP             PIC  X(15).
003000     03  EVI-EVENT-TYPE            PIC  X(12).
003100     03  EVI-FILE-SIZE-MB          PIC  9(07)V99.
003200     03  EVI-APPLICATION           PIC  X(15).
003300     03  EVI-SUCCESS               PIC  X(01).
003400         88  EVI-SUCCEEDED                       VALUE 'Y'.
003500         88  EVI-FAILED                          VALUE 'N'.
003600     03  FILLER                    PIC  X(03).
