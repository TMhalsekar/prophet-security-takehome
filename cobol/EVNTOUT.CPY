000100******************************************************************
000200*                                                                *
000300*    EVNTOUT    -  SECURITY EVENT STORED RECORD                  *
000400*                                                                *
000500******************************************************************
000600* FILE=EVENTS-OUT.  EVNTIN CONTENT PLUS THE SEQUENCE NUMBER       *
000700* ASSIGNED AT STORE TIME AND THE SUSPICIOUS INDICATOR SET BY      *
000800* THE SCREENING ENGINE.  ALSO READ BACK BY IPEVXRPT.              *
000900*------------------------------------------------------------------
001000* 08/03/2021 DLC ORIGINAL COPYBOOK.  REQ IPW-0001.
001100* 02/09/2023 RJT SPLIT EVO-TIMESTAMP INTO EVO-TS-BREAKOUT TO       *
001200*                MATCH EVNTIN.  REQ IPW-0141.                     *
001300******************************************************************
001400 01  EVENT-STORED-RECORD.
001500     03  EVO-SEQ-ID                PIC  9(07).
001600     03  EVO-TIMESTAMP             PIC  X(19).
001700     03  EVO-TS-BREAKOUT           REDEFINES EVO-TIMESTAMP.
001800         05  EVO-TS-YYYY           PIC  9(04).
001900         05  FILLER                PIC  X(01).
002000         05  EVO-TS-MM             PIC  9(02).
002100         05  FILLER                PIC  X(01).
002200         05  EVO-TS-DD             PIC  9(02).
002300         05  FILLER                PIC  X(01).
002400         05  EVO-TS-HH             PIC  9(02).
002500         05  FILLER                PIC  X(01).
002600         05  EVO-TS-MI             PIC  9(02).
002700         05  FILLER                PIC  X(01).
002800         05  EVO-TS-SS             PIC  9(02).
002900     03  EVO-USERNAME              PIC  X(20).
003000     03  EVO-SOURCE-IP             PIC  X(15).
003100     03  EVO-EVENT-TYPE            PIC  X(12).
003200     03  EVO-FILE-SIZE-MB          PIC  9(07)V99.
003300     03  EVO-APPLICATION           PIC  X(15).
003400     03  EVO-SUCCESS               PIC  X(01).
003500         88  EVO-SUCCEEDED                       VALUE 'Y'.
003600         88  EVO-FAILED                          VALUE 'N'.
003700     03  EVO-SUSPICIOUS            PIC  X(01).
003800         88  EVO-IS-SUSPICIOUS                   VALUE 'Y'.
003900         88  EVO-NOT-SUSPICIOUS                  VALUE 'N'.
004000     03  FILLER                    PIC  X(03).
